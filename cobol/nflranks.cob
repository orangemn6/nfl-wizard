000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. NFLRANKS.
000030 AUTHOR. R T MALONE.
000040 INSTALLATION. CORPORATE INFORMATION SERVICES.
000050 DATE-WRITTEN. 11/1987.
000060 DATE-COMPILED. 11/1987.
000070 SECURITY. NON-CONFIDENTIAL.
000080****************************************************************
000090*                                                              *
000100*    C H A N G E   L O G                                       *
000110*                                                              *
000120*  11/14/87 RTM  ORIG       INITIAL WRITE-UP AND TESTING OF THE   NFL001
000130*                                ANNUAL FANTASY RANKING RUN.      
000140*  03/02/88 RTM  CR8803-04  ADDED THE 45-PLAYER TOP CUT AHEAD OF  NFL002
000150*                                THE PER-POSITION SPLIT.          
000160*  09/19/88 DKW  CR8809-11  DEFENSE FEED ADDED - SCORING SPLIT    NFL003
000170*                                INTO PLAYER PASS AND DEFENSE PASS
000180*  01/06/89 DKW  PR8901-02  FIXED ZERO-VARIANCE STDDEV DIVIDE     NFL004
000190*                                ABEND ON A BYE-WEEK RUNNING BACK.
000200*  07/25/90 RTM  CR9007-19  WEIGHT CALCULATOR REWORKED TO USE     NFL005
000210*                                CORRELATION AGAINST PPR SHARE.   
000220*  02/11/91 LMS  PR9102-06  BUBBLE SORT MADE STABLE - TIED SCORES NFL006
000230*                                WERE FLOATING ACROSS RERUNS.     
000240*  10/03/92 LMS  CR9209-27  TOP-15-PER-POSITION HIGHLIGHT MARKER  NFL007
000250*                                ADDED FOR THE OFFICE DRAFT BOARD.
000260*  04/14/93 RTM  PR9304-02  HIGHLIGHT CUTOFF CORRECTED - MUST BE  NFL008
000270*                                COUNT/5 INTEGER DIVIDE, NOT ROUND
000280*  11/29/94 DKW  CR9411-15  DROPPED THE OLD SQRT SUBROUTINE CALL  NFL009
000290*                                FOR AN IN-LINE NEWTON ITERATION. 
000300*  06/07/95 LMS  CR9506-08  INPUT EDIT ADDED FOR GARBLED POSITION NFL010
000310*                                CODES COMING OFF THE VENDOR FEED.
000320*  08/22/96 RTM  PR9608-19  RECEIVING-1ST-DOWNS FIELD WAS ONE     NFL011
000330*                                BYTE OFF IN THE PLAYER RECORD.   
000340*  03/17/97 DKW  CR9703-01  ADDED THE UPSI-0 TRACE SWITCH FOR THE NFL012
000350*                                COMMITTEE YEAR-END AUDIT RUN.    
000360*  09/09/98 LMS  Y2K-0447   YEAR 2000 REVIEW - ALL SEASON FIELDS  NFL013
000370*                                ALREADY CARRY 4-DIGIT YEARS, NO  
000380*                                WINDOWING LOGIC IS NEEDED HERE.  
000390*  01/11/99 LMS  Y2K-0447   Y2K CERTIFICATION SIGN-OFF FILED.     NFL014
000400*  05/02/00 RTM  CR0004-09  ACTIVE-PLAYER FILTER TIGHTENED TO     NFL015
000410*                                REQUIRE PPR-SH GREATER THAN ZERO,
000420*                                JUST TARGETS AND RECEPTIONS.     
000430*  02/26/02 DKW  PR0202-14  DEFENSE SORT WAS COMPARING THE WRONG  NFL016
000440*                                SUBSCRIPT ON THE FINAL PASS.
000450*  02/26/03 RTM  PR0302-07  ABEND PARAGRAPH NOW STOPS THE RUN -   NFL017
000460*                                A BAD OPEN/READ USED TO DISPLAY
000470*                                AND KEEP RUNNING INSTEAD.
000480*                                                              *
000490****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-3081.
000530 OBJECT-COMPUTER. IBM-3081.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS UPPER-ALPHA-CLASS IS 'A' THRU 'Z'
000570     UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
000580            OFF STATUS IS WS-TRACE-SWITCH-OFF.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT PLAYER-IN-FILE ASSIGN TO PLAYRIN
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-PLAYER-IN-STATUS.
000640     SELECT DEFENSE-IN-FILE ASSIGN TO DEFNSIN
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-DEFENSE-IN-STATUS.
000670     SELECT RANKINGS-OUT-FILE ASSIGN TO RANKOUT
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-RANKINGS-OUT-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720****************************************************************
000730*              PLAYER  INPUT  RECORD  AREA                    *
000740****************************************************************
000750 FD  PLAYER-IN-FILE
000760     RECORDING MODE IS F
000770     BLOCK CONTAINS 0 RECORDS.
000780 01  PLAYER-IN-REC.
000790     05 PI-PLAYER-ID              PIC X(10).
000800     05 PI-PLAYER-NAME            PIC X(30).
000810     05 PI-LAST-NAME              PIC X(20).
000820     05 PI-POSITION               PIC X(02).
000830     05 PI-SEASON                 PIC 9(04).
000840     05 PI-SEASON-TYPE            PIC X(03).
000850     05 PI-GAMES                  PIC 9(02).
000860     05 PI-TARGETS                PIC 9(03)V9(02).
000870     05 PI-RECEPTIONS             PIC 9(03)V9(02).
000880     05 PI-RECEIVING-YARDS        PIC 9(04)V9(02).
000890     05 PI-RECEIVING-TDS          PIC 9(02)V9(02).
000900     05 PI-RECEIVING-AIR-YARDS    PIC 9(04)V9(02).
000910     05 PI-RECEIVING-YAC          PIC 9(04)V9(02).
000920     05 PI-RECEIVING-1ST-DOWNS    PIC 9(03)V9(02).
000930     05 PI-TGT-SH                 PIC 9V9(04).
000940     05 PI-AY-SH                  PIC 9V9(04).
000950     05 PI-YAC-SH                 PIC 9V9(04).
000960     05 PI-WOPR-Y                 PIC 9V9(04).
000970     05 PI-RY-SH                  PIC 9V9(04).
000980     05 PI-RTD-SH                 PIC 9V9(04).
000990     05 PI-RFD-SH                 PIC 9V9(04).
001000     05 PI-RTDFD-SH               PIC 9V9(04).
001010     05 PI-DOM                    PIC 9V9(04).
001020     05 PI-W8DOM                  PIC 9V9(04).
001030     05 PI-YPTMPA                 PIC 9(02)V9(04).
001040     05 PI-PPR-SH                 PIC 9V9(04).
001050     05 PI-FANTASY-PTS-PPR        PIC 9(03)V9(02).
001060     05 FILLER                    PIC X(26).
001070 EJECT
001080****************************************************************
001090*              DEFENSE  INPUT  RECORD  AREA                   *
001100****************************************************************
001110 FD  DEFENSE-IN-FILE
001120     RECORDING MODE IS F
001130     BLOCK CONTAINS 0 RECORDS.
001140 01  DEFENSE-IN-REC.
001150     05 DI-TEAM-CODE              PIC X(03).
001160     05 DI-TEAM-NAME              PIC X(20).
001170     05 DI-SEASON                 PIC 9(04).
001180     05 DI-SEASON-TYPE            PIC X(03).
001190     05 DI-SACKS                  PIC 9(02)V9(02).
001200     05 DI-FANTASY-POINTS         PIC 9(03)V9(02).
001210     05 DI-FANTASY-POINTS-PPR     PIC 9(03)V9(02).
001220     05 FILLER                    PIC X(16).
001230 EJECT
001240****************************************************************
001250*              RANKINGS  REPORT  OUTPUT  AREA                 *
001260****************************************************************
001270 FD  RANKINGS-OUT-FILE
001280     RECORDING MODE IS F
001290     BLOCK CONTAINS 0 RECORDS.
001300 01  RANKINGS-OUT-REC             PIC X(132).
001310 EJECT
001320 WORKING-STORAGE SECTION.
001330 01  FILLER                       PIC X(32)
001340         VALUE 'NFLRANKS WORKING STORAGE BEGINS'.
001350****************************************************************
001360*                                                              *
001370*A    ABSTRACT..                                               *
001380*  ANNUAL FANTASY FOOTBALL RANKING RUN FOR THE EMPLOYEE        *
001390*  ACTIVITIES COMMITTEE POOL.  READS THE SEASON'S PLAYER       *
001400*  ROSTER AND THE 32 TEAM DEFENSE FEEDS, DROPS PLAYERS WITH    *
001410*  NO REAL RECEIVING ROLE, DERIVES STATISTICAL IMPORTANCE      *
001420*  WEIGHTS FROM CORRELATION AGAINST PPR SHARE, SCORES AND      *
001430*  RANKS THE SURVIVORS BY POSITION, SCORES AND RANKS THE       *
001440*  32 DEFENSES, AND PRINTS THE COLUMNAR RANKINGS REPORT USED   *
001450*  BY THE COMMITTEE TO SEED THE OFFICE DRAFT BOARD.            *
001460*                                                              *
001470*J    JCL..                                                    *
001480*                                                              *
001490* //NFLRANKS EXEC PGM=NFLRANKS                                 *
001500* //SYSOUT   DD SYSOUT=*                                       *
001510* //PLAYRIN  DD DISP=SHR,DSN=F54.F9511F0.NFLRANKS.PLAYER.DATA  *
001520* //DEFNSIN  DD DISP=SHR,DSN=F54.F9511F0.NFLRANKS.DEFNS.DATA   *
001530* //RANKOUT  DD DSN=F54.F9511F0.NFLRANKS.OUTPUT.DATA,          *
001540* //            DISP=(,CATLG,CATLG),                           *
001550* //            UNIT=USER,                                     *
001560* //            SPACE=(CYL,(5,3),RLSE),                        *
001570* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)             *
001580* //SYSIPT   DD DUMMY                                          *
001590* //*                                                          *
001600*                                                              *
001610*P    ENTRY PARAMETERS..                                       *
001620*     UPSI-0 ON REQUESTS TRACE DISPLAYS FOR THE COMMITTEE'S    *
001630*     YEAR-END AUDIT OF THE SCORING RUN.                       *
001640*                                                              *
001650*E    ERRORS DETECTED BY THIS ELEMENT..                        *
001660*     I/O ERROR ON FILES.                                      *
001670*                                                              *
001680*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
001690*     NONE - ALL SCORING LOGIC IS SELF-CONTAINED.               *
001700*                                                              *
001710*U    USER CONSTANTS AND TABLES REFERENCED..                   *
001720*     WS-ADV-STAT-NAME-TABLE  -- THE 11 SCORING STAT CODES.    *
001730*     WS-POSITION-DEF-TABLE   -- THE QB/RB/WR/TE SECTION DEFS. *
001740*                                                              *
001750****************************************************************
001760 EJECT
001770****************************************************************
001780*          STANDALONE  RUN  COUNTERS  AND  MESSAGE  AREA        *
001790****************************************************************
001800*
001810 77  WS-PLAYER-READ-CNT           PIC S9(9) COMP VALUE +0.
001820 77  WS-PLAYER-REJECT-CNT         PIC S9(9) COMP VALUE +0.
001830 77  WS-ACTIVE-CNT                PIC S9(9) COMP VALUE +0.
001840 77  WS-DEFENSE-READ-CNT          PIC S9(9) COMP VALUE +0.
001850 77  WS-RANK-LINES-WRITTEN        PIC S9(9) COMP VALUE +0.
001860 77  WS-ERROR-MSG                 PIC X(50).
001870 EJECT
001880****************************************************************
001890*                  FILE  STATUS  WORK  AREA                    *
001900****************************************************************
001910 01  FILE-STATUS-WORK-AREA.
001920     05 WS-PLAYER-IN-STATUS       PIC X(02).
001930        88 PLAYER-IN-OK                 VALUE '00'.
001940        88 PLAYER-IN-EOF                VALUE '10'.
001950     05 WS-DEFENSE-IN-STATUS      PIC X(02).
001960        88 DEFENSE-IN-OK                VALUE '00'.
001970        88 DEFENSE-IN-EOF               VALUE '10'.
001980     05 WS-RANKINGS-OUT-STATUS    PIC X(02).
001990        88 RANKINGS-OUT-OK              VALUE '00'.
002000     05 FILLER                    PIC X(10).
002010 EJECT
002020****************************************************************
002030*                    SWITCHES  AREA                            *
002040****************************************************************
002050 01  SWITCHES-WORK-AREA.
002060     05 END-OF-PLAYER-FILE-SW     PIC X(01) VALUE 'N'.
002070        88 END-OF-PLAYER-FILE           VALUE 'Y'.
002080     05 END-OF-DEFENSE-FILE-SW    PIC X(01) VALUE 'N'.
002090        88 END-OF-DEFENSE-FILE          VALUE 'Y'.
002100     05 PLAYER-ACTIVE-SW          PIC X(01) VALUE 'N'.
002110        88 PLAYER-IS-ACTIVE             VALUE 'Y'.
002120        88 PLAYER-NOT-ACTIVE            VALUE 'N'.
002130     05 RECORD-VALID-SW           PIC X(01) VALUE 'Y'.
002140        88 INPUT-RECORD-VALID           VALUE 'Y'.
002150        88 INPUT-RECORD-INVALID         VALUE 'N'.
002160     05 WS-TRACE-STATUS           PIC X(01) VALUE 'N'.
002170        88 WS-TRACE-SWITCH-ON           VALUE 'Y'.
002180        88 WS-TRACE-SWITCH-OFF          VALUE 'N'.
002190     05 FILLER                    PIC X(10).
002200 EJECT
002210****************************************************************
002220*                READ  ONLY  CONSTANTS                         *
002230****************************************************************
002240 01  READ-ONLY-WORK-AREA.
002250     05 WS-MAX-PLAYERS            COMP PIC S9(4) VALUE +700.
002260     05 WS-MAX-DEFENSES           COMP PIC S9(4) VALUE +32.
002270     05 WS-TOP-45-LIMIT           COMP PIC S9(4) VALUE +45.
002280     05 WS-POSITION-LIMIT         COMP PIC S9(4) VALUE +15.
002290     05 WS-ADV-STAT-COUNT         COMP PIC S9(4) VALUE +11.
002300     05 WS-DEF-STAT-COUNT         COMP PIC S9(4) VALUE +3.
002310     05 WS-SQRT-MAX-ITER          COMP PIC S9(4) VALUE +20.
002320     05 FILLER                    PIC X(10).
002330*
002340*    THE 11 ADVANCED STAT CODES USED IN THE WEIGHT CALCULATOR
002350*    AND THE PLAYER Z-SCORE PASS, IN A FIXED SUBSCRIPT ORDER
002360*    THAT WS-STAT-VALUE-TABLE AND WS-WEIGHT-TABLE BOTH FOLLOW.
002370*
002380     05 WS-ADV-STAT-NAME-TABLE.
002390        10 FILLER                 PIC X(08) VALUE 'TGT-SH  '.
002400        10 FILLER                 PIC X(08) VALUE 'AY-SH   '.
002410        10 FILLER                 PIC X(08) VALUE 'YAC-SH  '.
002420        10 FILLER                 PIC X(08) VALUE 'WOPR-Y  '.
002430        10 FILLER                 PIC X(08) VALUE 'RY-SH   '.
002440        10 FILLER                 PIC X(08) VALUE 'RTD-SH  '.
002450        10 FILLER                 PIC X(08) VALUE 'RFD-SH  '.
002460        10 FILLER                 PIC X(08) VALUE 'RTDFD-SH'.
002470        10 FILLER                 PIC X(08) VALUE 'DOM     '.
002480        10 FILLER                 PIC X(08) VALUE 'W8DOM   '.
002490        10 FILLER                 PIC X(08) VALUE 'YPTMPA  '.
002500     05 WS-ADV-STAT-NAME-ENTRY REDEFINES
002510        WS-ADV-STAT-NAME-TABLE OCCURS 11 TIMES
002520        PIC X(08).
002530 EJECT
002540****************************************************************
002550*              V A R I A B L E   D A T A   A R E A S           *
002560****************************************************************
002570 01  VARIABLE-WORK-AREA.
002580     05 WS-KEEP-SUB               PIC S9(4) COMP VALUE +0.
002590     05 WS-READ-SUB               PIC S9(4) COMP VALUE +0.
002600     05 WS-SUB                    PIC S9(4) COMP VALUE +0.
002610     05 WS-STAT-SUB               PIC S9(4) COMP VALUE +0.
002620     05 WS-POSN-SUB               PIC S9(4) COMP VALUE +0.
002630     05 WS-BUCKET-SUB             PIC S9(4) COMP VALUE +0.
002640     05 WS-DETAIL-SUB             PIC S9(4) COMP VALUE +0.
002650     05 WS-SORT-I                 PIC S9(4) COMP VALUE +0.
002660     05 WS-SORT-J                 PIC S9(4) COMP VALUE +0.
002670     05 WS-TOP-45-CNT             PIC S9(4) COMP VALUE +0.
002680     05 WS-N-COUNT                PIC S9(5) COMP-3 VALUE +0.
002690     05 FILLER                    PIC X(10).
002700 EJECT
002710****************************************************************
002720*          WEIGHT  CALCULATOR  WORK  AREAS                    *
002730****************************************************************
002740 01  CORRELATION-WORK-AREA.
002750     05 WS-CORR-SUM-X    OCCURS 11 TIMES PIC S9(9)V9(6) COMP-3.
002760     05 WS-CORR-SUM-XX   OCCURS 11 TIMES PIC S9(9)V9(6) COMP-3.
002770     05 WS-CORR-SUM-XY   OCCURS 11 TIMES PIC S9(9)V9(6) COMP-3.
002780     05 WS-CORR-SUM-Y             PIC S9(9)V9(6) COMP-3 VALUE +0.
002790     05 WS-CORR-SUM-YY            PIC S9(9)V9(6) COMP-3 VALUE +0.
002800     05 WS-CORR-COEFFICIENT
002810                    OCCURS 11 TIMES PIC S9(3)V9(6) COMP-3.
002820     05 WS-CORR-ABS-COEFFICIENT
002830                    OCCURS 11 TIMES PIC S9(3)V9(6) COMP-3.
002840     05 WS-CORR-NUMERATOR         PIC S9(15)V9(6) COMP-3.
002850     05 WS-CORR-DENOM-X           PIC S9(15)V9(6) COMP-3.
002860     05 WS-CORR-DENOM-Y           PIC S9(15)V9(6) COMP-3.
002870     05 WS-CORR-DENOM-PRODUCT     PIC S9(15)V9(6) COMP-3.
002880     05 WS-CORR-DENOM             PIC S9(9)V9(6) COMP-3.
002890     05 WS-TOTAL-ABS-CORR         PIC S9(3)V9(6) COMP-3 VALUE +0.
002900     05 FILLER                    PIC X(10).
002910 EJECT
002920 01  WEIGHT-TABLE-AREA.
002930     05 WS-WEIGHT-TABLE OCCURS 11 TIMES.
002940        10 STAT-NAME               PIC X(08).
002950        10 STAT-WEIGHT              PIC 9V9(06).
002960        10 FILLER                   PIC X(02).
002970     05 FILLER                    PIC X(04).
002980 EJECT
002990****************************************************************
003000*          Z-SCORE  AND  RANKING  WORK  AREAS                 *
003010****************************************************************
003020 01  PLAYER-STAT-WORK-AREA.
003030     05 WS-STAT-VALUE-TABLE OCCURS 11 TIMES
003040                    PIC S9(5)V9(6) COMP-3.
003050     05 WS-PLAYER-MEAN      OCCURS 11 TIMES
003060                    PIC S9(5)V9(6) COMP-3.
003070     05 WS-PLAYER-STDDEV    OCCURS 11 TIMES
003080                    PIC S9(5)V9(6) COMP-3.
003090     05 WS-PLAYER-SUM-X     OCCURS 11 TIMES
003100                    PIC S9(9)V9(6) COMP-3.
003110     05 WS-PLAYER-SUM-XX    OCCURS 11 TIMES
003120                    PIC S9(9)V9(6) COMP-3.
003130     05 WS-Z-SCORE          PIC S9(5)V9(6) COMP-3.
003140     05 WS-VARIANCE         PIC S9(9)V9(6) COMP-3.
003150     05 WS-SCORE-ACCUM      PIC S9(5)V9(6) COMP-3.
003160     05 FILLER              PIC X(10).
003170 EJECT
003180 01  DEFENSE-STAT-WORK-AREA.
003190     05 WS-DEF-STAT-VALUE-TABLE OCCURS 3 TIMES
003200                    PIC S9(5)V9(6) COMP-3.
003210     05 WS-DEFENSE-MEAN     OCCURS 3 TIMES
003220                    PIC S9(5)V9(6) COMP-3.
003230     05 WS-DEFENSE-STDDEV   OCCURS 3 TIMES
003240                    PIC S9(5)V9(6) COMP-3.
003250     05 WS-DEFENSE-SUM-X    OCCURS 3 TIMES
003260                    PIC S9(9)V9(6) COMP-3.
003270     05 WS-DEFENSE-SUM-XX   OCCURS 3 TIMES
003280                    PIC S9(9)V9(6) COMP-3.
003290     05 WS-DEF-SCORE-ACCUM  PIC S9(5)V9(6) COMP-3.
003300     05 FILLER              PIC X(10).
003310 EJECT
003320****************************************************************
003330*          SQUARE  ROOT  SUBROUTINE  WORK  AREA               *
003340****************************************************************
003350 01  SQUARE-ROOT-WORK-AREA.
003360     05 WS-SQRT-INPUT             PIC S9(9)V9(6) COMP-3.
003370     05 WS-SQRT-GUESS             PIC S9(9)V9(6) COMP-3.
003380     05 WS-SQRT-RESULT            PIC S9(9)V9(6) COMP-3.
003390     05 WS-SQRT-ITER              PIC S9(4) COMP VALUE +0.
003400     05 FILLER                    PIC X(10).
003410 EJECT
003420****************************************************************
003430*              PLAYER  TABLE  (ACTIVE-PLAYER  LIST)            *
003440****************************************************************
003450 01  PLAYER-TABLE-AREA.
003460     05 PT-ENTRY OCCURS 700 TIMES
003470                    INDEXED BY PT-NDX.
003480        10 PT-LAST-NAME           PIC X(20).
003490        10 PT-POSITION            PIC X(02).
003500        10 PT-TARGETS             PIC 9(03)V9(02).
003510        10 PT-RECEPTIONS          PIC 9(03)V9(02).
003520        10 PT-TGT-SH              PIC 9V9(04).
003530        10 PT-AY-SH               PIC 9V9(04).
003540        10 PT-YAC-SH              PIC 9V9(04).
003550        10 PT-WOPR-Y              PIC 9V9(04).
003560        10 PT-RY-SH               PIC 9V9(04).
003570        10 PT-RTD-SH              PIC 9V9(04).
003580        10 PT-RFD-SH              PIC 9V9(04).
003590        10 PT-RTDFD-SH            PIC 9V9(04).
003600        10 PT-DOM                 PIC 9V9(04).
003610        10 PT-W8DOM               PIC 9V9(04).
003620        10 PT-YPTMPA              PIC 9(02)V9(04).
003630        10 PT-PPR-SH              PIC 9V9(04).
003640        10 PT-SCORE               PIC S9(03)V9(04).
003650        10 FILLER                 PIC X(04).
003660 EJECT
003670*
003680*    RAW-RECORD SWAP BUFFER FOR THE PLAYER BUBBLE SORT.  THE
003690*    WHOLE ENTRY IS SWAPPED AS ONE BYTE STRING SO A SINGLE
003700*    MOVE CARRIES ALL 17 FIELDS TOGETHER; THE REDEFINES GIVES
003710*    THE STRUCTURED VIEW BACK WHEN A FIELD NEEDS INSPECTION.
003720*    WIDTH MUST TRACK PT-ENTRY ABOVE EXACTLY (104 BYTES) OR THE
003730*    WHOLE-RECORD MOVE ON EITHER SIDE OF THE SWAP TRUNCATES.
003740*
003750 01  WS-PLAYER-SWAP-AREA          PIC X(104).
003760 01  WS-PLAYER-SWAP-FIELDS REDEFINES WS-PLAYER-SWAP-AREA.
003770     05 WSW-LAST-NAME             PIC X(20).
003780     05 WSW-POSITION              PIC X(02).
003790     05 WSW-TARGETS               PIC 9(03)V9(02).
003800     05 WSW-RECEPTIONS            PIC 9(03)V9(02).
003810     05 WSW-TGT-SH                PIC 9V9(04).
003820     05 WSW-AY-SH                 PIC 9V9(04).
003830     05 WSW-YAC-SH                PIC 9V9(04).
003840     05 WSW-WOPR-Y                PIC 9V9(04).
003850     05 WSW-RY-SH                 PIC 9V9(04).
003860     05 WSW-RTD-SH                PIC 9V9(04).
003870     05 WSW-RFD-SH                PIC 9V9(04).
003880     05 WSW-RTDFD-SH              PIC 9V9(04).
003890     05 WSW-DOM                   PIC 9V9(04).
003900     05 WSW-W8DOM                 PIC 9V9(04).
003910     05 WSW-YPTMPA                PIC 9(02)V9(04).
003920     05 WSW-PPR-SH                PIC 9V9(04).
003930     05 WSW-SCORE                 PIC S9(03)V9(04).
003940     05 FILLER                    PIC X(04).
003950 EJECT
003960****************************************************************
003970*              DEFENSE  TABLE  (ALL  32  TEAMS)                *
003980****************************************************************
003990 01  DEFENSE-TABLE-AREA.
004000     05 DT-ENTRY OCCURS 32 TIMES
004010                    INDEXED BY DT-NDX.
004020        10 DT-TEAM-NAME           PIC X(20).
004030        10 DT-SACKS               PIC 9(02)V9(02).
004040        10 DT-FANTASY-POINTS      PIC 9(03)V9(02).
004050        10 DT-FANTASY-POINTS-PPR  PIC 9(03)V9(02).
004060        10 DT-DEF-SCORE           PIC S9(03)V9(04).
004070        10 FILLER                 PIC X(04).
004080 EJECT
004090*
004100*    SWAP BUFFER WIDTH MUST TRACK DT-ENTRY ABOVE EXACTLY
004110*    (45 BYTES) -- SEE THE NOTE ON WS-PLAYER-SWAP-AREA.
004120*
004130 01  WS-DEFENSE-SWAP-AREA         PIC X(45).
004140 01  WS-DEFENSE-SWAP-FIELDS REDEFINES WS-DEFENSE-SWAP-AREA.
004150     05 WSD-TEAM-NAME             PIC X(20).
004160     05 WSD-SACKS                 PIC 9(02)V9(02).
004170     05 WSD-FANTASY-POINTS        PIC 9(03)V9(02).
004180     05 WSD-FANTASY-POINTS-PPR    PIC 9(03)V9(02).
004190     05 WSD-DEF-SCORE             PIC S9(03)V9(04).
004200     05 FILLER                    PIC X(04).
004210 EJECT
004220****************************************************************
004230*          POSITION  BUCKET  TABLE  (QB / RB / WR / TE)        *
004240****************************************************************
004250 01  POSITION-BUCKET-AREA.
004260     05 WS-POSN-DEF OCCURS 4 TIMES INDEXED BY PD-NDX.
004270        10 PD-CODE                PIC X(02).
004280        10 PD-TITLE               PIC X(20).
004290        10 PD-BUCKET-CNT          PIC S9(4) COMP VALUE +0.
004300        10 PD-HIGHLIGHT-LIMIT     PIC S9(4) COMP VALUE +0.
004310        10 PD-MIN-PPR-SH          PIC 9V9(04).
004320        10 PB-ENTRY OCCURS 15 TIMES INDEXED BY PB-NDX.
004330           15 PB-LAST-NAME        PIC X(20).
004340           15 PB-PPR-SH           PIC 9V9(04).
004350           15 PB-SCORE            PIC S9(03)V9(04).
004360           15 FILLER              PIC X(03).
004370        10 FILLER                 PIC X(04).
004380 EJECT
004390****************************************************************
004400*              RANKINGS  REPORT  PRINT  AREAS                 *
004410****************************************************************
004420 01  RK-PRINT-LINE                PIC X(132).
004430 01  RK-PLAYER-LINE REDEFINES RK-PRINT-LINE.
004440     05 RKP-HIGHLIGHT-L           PIC X(01).
004450     05 FILLER                    PIC X(01).
004460     05 RKP-LAST-NAME             PIC X(20).
004470     05 FILLER                    PIC X(03) VALUE ' - '.
004480     05 RKP-SCORE-EDIT            PIC -999.9999.
004490     05 RKP-HIGHLIGHT-R           PIC X(01).
004500     05 FILLER                    PIC X(97).
004510 01  RK-DEFENSE-LINE REDEFINES RK-PRINT-LINE.
004520     05 FILLER                    PIC X(02).
004530     05 RKD-TEAM-NAME             PIC X(20).
004540     05 FILLER                    PIC X(03) VALUE ' - '.
004550     05 RKD-SCORE-EDIT            PIC -999.9999.
004560     05 FILLER                    PIC X(98).
004570 01  RK-BLANK-LINE                PIC X(132) VALUE SPACES.
004580 EJECT
004590*
004600*    TITLE LITERALS FOR THE FIVE REPORT SECTIONS.
004610*
004620 01  WS-DEFENSE-TITLE             PIC X(20)
004630         VALUE 'Top 15 Team Defenses'.
004640 EJECT
004650 LINKAGE SECTION.
004660 EJECT
004670****************************************************************
004680*                        PROCEDURE DIVISION                    *
004690****************************************************************
004700 PROCEDURE DIVISION.
004710*
004720 0000-CONTROL-PROCESS.
004730     PERFORM 1000-INITIALIZATION
004740         THRU 1099-INITIALIZATION-EXIT.
004750     PERFORM 2000-LOAD-PLAYER-FILE
004760         THRU 2099-LOAD-PLAYER-FILE-EXIT.
004770     PERFORM 3000-LOAD-DEFENSE-FILE
004780         THRU 3099-LOAD-DEFENSE-FILE-EXIT.
004790     PERFORM 4000-COMPUTE-STAT-WEIGHTS
004800         THRU 4099-COMPUTE-STAT-WEIGHTS-EXIT.
004810     PERFORM 5000-RANK-PLAYERS
004820         THRU 5099-RANK-PLAYERS-EXIT.
004830     PERFORM 6000-RANK-DEFENSES
004840         THRU 6099-RANK-DEFENSES-EXIT.
004850     PERFORM 7000-PRINT-RANKINGS-REPORT
004860         THRU 7099-PRINT-RANKINGS-REPORT-EXIT.
004870     PERFORM EOJ9000-CLOSE-FILES
004880         THRU EOJ9999-EXIT.
004890     GOBACK.
004900 EJECT
004910****************************************************************
004920*                        INITIALIZATION                        *
004930****************************************************************
004940*
004950 1000-INITIALIZATION.
004960     MOVE ZERO   TO WS-PLAYER-READ-CNT
004970                    WS-PLAYER-REJECT-CNT
004980                    WS-ACTIVE-CNT
004990                    WS-DEFENSE-READ-CNT
005000                    WS-RANK-LINES-WRITTEN.
005010     MOVE SPACES TO WS-ERROR-MSG.
005020     INITIALIZE VARIABLE-WORK-AREA.
005030     INITIALIZE CORRELATION-WORK-AREA.
005040     INITIALIZE WEIGHT-TABLE-AREA.
005050     INITIALIZE PLAYER-STAT-WORK-AREA.
005060     INITIALIZE DEFENSE-STAT-WORK-AREA.
005070     SET END-OF-PLAYER-FILE-SW TO 'N'.
005080     SET END-OF-DEFENSE-FILE-SW TO 'N'.
005090     PERFORM 1010-LOAD-POSITION-DEFS
005100         THRU 1019-LOAD-POSITION-DEFS-EXIT.
005110     PERFORM 1100-OPEN-FILES
005120         THRU 1199-OPEN-FILES-EXIT.
005130 1099-INITIALIZATION-EXIT.
005140     EXIT.
005150*
005160*    LOAD THE FOUR POSITION-BUCKET DEFINITIONS ONCE.  THE
005170*    SPLIT-BY-POSITION STEP WALKS THIS TABLE IN QB/RB/WR/TE
005180*    ORDER SO THE REPORT'S CONTROL BREAKS COME OUT IN THE
005190*    ORDER SPEC'D FOR THE COMMITTEE'S DRAFT BOARD PRINTOUT.
005200*
005210 1010-LOAD-POSITION-DEFS.
005220     MOVE 'QB'             TO PD-CODE(1).
005230     MOVE 'Top 15 QBs'     TO PD-TITLE(1).
005240     MOVE 'RB'             TO PD-CODE(2).
005250     MOVE 'Top 15 RBs'     TO PD-TITLE(2).
005260     MOVE 'WR'             TO PD-CODE(3).
005270     MOVE 'Top 15 WRs'     TO PD-TITLE(3).
005280     MOVE 'TE'             TO PD-CODE(4).
005290     MOVE 'Top 15 TEs'     TO PD-TITLE(4).
005300 1019-LOAD-POSITION-DEFS-EXIT.
005310     EXIT.
005320*
005330 1100-OPEN-FILES.
005340     OPEN INPUT  PLAYER-IN-FILE.
005350     IF NOT PLAYER-IN-OK
005360         DISPLAY 'ERROR OPENING PLAYER-IN-FILE: '
005370                 WS-PLAYER-IN-STATUS
005380         GO TO EOJ9900-ABEND
005390     END-IF.
005400     OPEN INPUT  DEFENSE-IN-FILE.
005410     IF NOT DEFENSE-IN-OK
005420         DISPLAY 'ERROR OPENING DEFENSE-IN-FILE: '
005430                 WS-DEFENSE-IN-STATUS
005440         GO TO EOJ9900-ABEND
005450     END-IF.
005460     OPEN OUTPUT RANKINGS-OUT-FILE.
005470     IF NOT RANKINGS-OUT-OK
005480         DISPLAY 'ERROR OPENING RANKINGS-OUT-FILE: '
005490                 WS-RANKINGS-OUT-STATUS
005500         GO TO EOJ9900-ABEND
005510     END-IF.
005520 1199-OPEN-FILES-EXIT.
005530     EXIT.
005540 EJECT
005550****************************************************************
005560*      LOAD PLAYER FILE / ACTIVE-PLAYER FILTER                 *
005570****************************************************************
005580*
005590*    READS ALL PLAYER-IN RECORDS IN FILE ORDER AND KEEPS ONLY
005600*    THE ACTIVE ONES IN PLACE -- A KEEP SUBSCRIPT TRAILS THE
005610*    READ SUBSCRIPT SO THE SURVIVING ROWS STAY PACKED AT THE
005620*    FRONT OF THE TABLE IN THEIR ORIGINAL RELATIVE ORDER, WITH
005630*    NO RE-SORT PERFORMED.
005640*
005650 2000-LOAD-PLAYER-FILE.
005660     PERFORM 2100-READ-PLAYER-RECORD
005670         THRU 2199-READ-PLAYER-RECORD-EXIT
005680         UNTIL END-OF-PLAYER-FILE.
005690 2099-LOAD-PLAYER-FILE-EXIT.
005700     EXIT.
005710*
005720 2100-READ-PLAYER-RECORD.
005730     READ PLAYER-IN-FILE
005740         AT END
005750             SET END-OF-PLAYER-FILE TO TRUE
005760     END-READ.
005770     IF NOT END-OF-PLAYER-FILE
005780         IF NOT PLAYER-IN-OK AND NOT PLAYER-IN-EOF
005790             DISPLAY 'READ ERROR ON PLAYER-IN-FILE: '
005800                     WS-PLAYER-IN-STATUS
005810             GO TO EOJ9900-ABEND
005820         END-IF
005830         ADD 1 TO WS-PLAYER-READ-CNT
005840         PERFORM 2200-EDIT-PLAYER-RECORD
005850             THRU 2299-EDIT-PLAYER-RECORD-EXIT
005860         IF INPUT-RECORD-VALID
005870             PERFORM 2300-FILTER-ACTIVE-PLAYER
005880                 THRU 2399-FILTER-ACTIVE-PLAYER-EXIT
005890         ELSE
005900             ADD 1 TO WS-PLAYER-REJECT-CNT
005910         END-IF
005920     END-IF.
005930 2199-READ-PLAYER-RECORD-EXIT.
005940     EXIT.
005950*
005960*    BASIC INPUT EDIT -- THE POSITION CODE MUST BE TWO UPPER
005970*    CASE LETTERS OR THE FEED IS SUSPECT AND THE ROW IS
005980*    REJECTED RATHER THAN LEFT TO POISON THE SCORING PASSES.
005990*
006000 2200-EDIT-PLAYER-RECORD.
006010     SET INPUT-RECORD-VALID TO TRUE.
006020     IF PI-POSITION IS NOT UPPER-ALPHA-CLASS
006030         SET INPUT-RECORD-INVALID TO TRUE
006040         DISPLAY 'REJECTED PLAYER RECORD - BAD POSITION: '
006050                 PI-PLAYER-ID
006060     END-IF.
006070 2299-EDIT-PLAYER-RECORD-EXIT.
006080     EXIT.
006090*
006100 2300-FILTER-ACTIVE-PLAYER.
006110     SET PLAYER-NOT-ACTIVE TO TRUE.
006120     IF PI-TARGETS > 0 AND PI-RECEPTIONS > 0 AND PI-PPR-SH > 0
006130         SET PLAYER-IS-ACTIVE TO TRUE
006140     END-IF.
006150     IF PLAYER-IS-ACTIVE
006160         ADD 1 TO WS-ACTIVE-CNT
006170         SET PT-NDX TO WS-ACTIVE-CNT
006180         MOVE PI-LAST-NAME           TO PT-LAST-NAME(PT-NDX)
006190         MOVE PI-POSITION            TO PT-POSITION(PT-NDX)
006200         MOVE PI-TARGETS             TO PT-TARGETS(PT-NDX)
006210         MOVE PI-RECEPTIONS          TO PT-RECEPTIONS(PT-NDX)
006220         MOVE PI-TGT-SH              TO PT-TGT-SH(PT-NDX)
006230         MOVE PI-AY-SH               TO PT-AY-SH(PT-NDX)
006240         MOVE PI-YAC-SH              TO PT-YAC-SH(PT-NDX)
006250         MOVE PI-WOPR-Y              TO PT-WOPR-Y(PT-NDX)
006260         MOVE PI-RY-SH               TO PT-RY-SH(PT-NDX)
006270         MOVE PI-RTD-SH              TO PT-RTD-SH(PT-NDX)
006280         MOVE PI-RFD-SH              TO PT-RFD-SH(PT-NDX)
006290         MOVE PI-RTDFD-SH            TO PT-RTDFD-SH(PT-NDX)
006300         MOVE PI-DOM                 TO PT-DOM(PT-NDX)
006310         MOVE PI-W8DOM               TO PT-W8DOM(PT-NDX)
006320         MOVE PI-YPTMPA              TO PT-YPTMPA(PT-NDX)
006330         MOVE PI-PPR-SH              TO PT-PPR-SH(PT-NDX)
006340         MOVE ZERO                   TO PT-SCORE(PT-NDX)
006350     END-IF.
006360 2399-FILTER-ACTIVE-PLAYER-EXIT.
006370     EXIT.
006380 EJECT
006390****************************************************************
006400*                  LOAD  DEFENSE  FILE                         *
006410****************************************************************
006420*
006430*    NO FILTER IS APPLIED TO DEFENSES -- ALL 32 TEAM RECORDS
006440*    ARE CARRIED FORWARD INTO THE DEFENSE TABLE AS READ.
006450*
006460 3000-LOAD-DEFENSE-FILE.
006470     PERFORM 3100-READ-DEFENSE-RECORD
006480         THRU 3199-READ-DEFENSE-RECORD-EXIT
006490         UNTIL END-OF-DEFENSE-FILE.
006500 3099-LOAD-DEFENSE-FILE-EXIT.
006510     EXIT.
006520*
006530 3100-READ-DEFENSE-RECORD.
006540     READ DEFENSE-IN-FILE
006550         AT END
006560             SET END-OF-DEFENSE-FILE TO TRUE
006570     END-READ.
006580     IF NOT END-OF-DEFENSE-FILE
006590         IF NOT DEFENSE-IN-OK AND NOT DEFENSE-IN-EOF
006600             DISPLAY 'READ ERROR ON DEFENSE-IN-FILE: '
006610                     WS-DEFENSE-IN-STATUS
006620             GO TO EOJ9900-ABEND
006630         END-IF
006640         ADD 1 TO WS-DEFENSE-READ-CNT
006650         SET DT-NDX TO WS-DEFENSE-READ-CNT
006660         MOVE DI-TEAM-NAME             TO DT-TEAM-NAME(DT-NDX)
006670         MOVE DI-SACKS                 TO DT-SACKS(DT-NDX)
006680         MOVE DI-FANTASY-POINTS        TO
006690                                 DT-FANTASY-POINTS(DT-NDX)
006700         MOVE DI-FANTASY-POINTS-PPR    TO
006710                                 DT-FANTASY-POINTS-PPR(DT-NDX)
006720         MOVE ZERO                     TO DT-DEF-SCORE(DT-NDX)
006730     END-IF.
006740 3199-READ-DEFENSE-RECORD-EXIT.
006750     EXIT.
006760 EJECT
006770****************************************************************
006780*              WEIGHT  CALCULATOR                              *
006790****************************************************************
006800*
006810*    ONE PASS OVER THE ACTIVE-PLAYER LIST ACCUMULATES THE RAW
006820*    SUMS, SUMS-OF-SQUARES AND SUM-OF-CROSS-PRODUCTS NEEDED TO
006830*    DERIVE EACH OF THE 11 STATS' PEARSON CORRELATION AGAINST
006840*    PPR-SH WITHOUT A SEPARATE MEAN PASS.
006850*
006860 4000-COMPUTE-STAT-WEIGHTS.
006870     PERFORM 4100-ACCUMULATE-CORRELATION-SUMS
006880         THRU 4199-ACCUMULATE-CORRELATION-SUMS-EXIT
006890         VARYING WS-SUB FROM 1 BY 1
006900         UNTIL WS-SUB > WS-ACTIVE-CNT.
006910     PERFORM 4200-CALC-CORRELATION-COEFFICIENTS
006920         THRU 4299-CALC-CORRELATION-COEFFICIENTS-EXIT
006930         VARYING WS-STAT-SUB FROM 1 BY 1
006940         UNTIL WS-STAT-SUB > WS-ADV-STAT-COUNT.
006950     PERFORM 4300-NORMALIZE-STAT-WEIGHTS
006960         THRU 4399-NORMALIZE-STAT-WEIGHTS-EXIT.
006970 4099-COMPUTE-STAT-WEIGHTS-EXIT.
006980     EXIT.
006990*
007000 4100-ACCUMULATE-CORRELATION-SUMS.
007010     PERFORM 4110-LOAD-PLAYER-STAT-VALUES
007020         THRU 4119-LOAD-PLAYER-STAT-VALUES-EXIT.
007030     ADD PT-PPR-SH(WS-SUB)             TO WS-CORR-SUM-Y.
007040     COMPUTE WS-CORR-SUM-YY =
007050         WS-CORR-SUM-YY +
007060         (PT-PPR-SH(WS-SUB) * PT-PPR-SH(WS-SUB)).
007070     PERFORM 4120-ACCUM-ONE-STAT
007080         THRU 4129-ACCUM-ONE-STAT-EXIT
007090         VARYING WS-STAT-SUB FROM 1 BY 1
007100         UNTIL WS-STAT-SUB > WS-ADV-STAT-COUNT.
007110 4199-ACCUMULATE-CORRELATION-SUMS-EXIT.
007120     EXIT.
007130*
007140*    COPIES THE 11 NAMED ADVANCED-STAT FIELDS OF THE CURRENT
007150*    ACTIVE PLAYER INTO THE UNIFORM WS-STAT-VALUE-TABLE SO THE
007160*    REMAINING PARAGRAPHS CAN WORK THE STATS GENERICALLY BY
007170*    SUBSCRIPT.  THE SOURCE FIELDS ARE NOT ALL THE SAME WIDTH
007180*    (YPTMPA CARRIES TWO INTEGER DIGITS) SO EACH IS MOVED BY
007190*    NAME RATHER THAN OVERLAID.
007200*
007210 4110-LOAD-PLAYER-STAT-VALUES.
007220     MOVE PT-TGT-SH(WS-SUB)   TO WS-STAT-VALUE-TABLE(1).
007230     MOVE PT-AY-SH(WS-SUB)    TO WS-STAT-VALUE-TABLE(2).
007240     MOVE PT-YAC-SH(WS-SUB)   TO WS-STAT-VALUE-TABLE(3).
007250     MOVE PT-WOPR-Y(WS-SUB)   TO WS-STAT-VALUE-TABLE(4).
007260     MOVE PT-RY-SH(WS-SUB)    TO WS-STAT-VALUE-TABLE(5).
007270     MOVE PT-RTD-SH(WS-SUB)   TO WS-STAT-VALUE-TABLE(6).
007280     MOVE PT-RFD-SH(WS-SUB)   TO WS-STAT-VALUE-TABLE(7).
007290     MOVE PT-RTDFD-SH(WS-SUB) TO WS-STAT-VALUE-TABLE(8).
007300     MOVE PT-DOM(WS-SUB)      TO WS-STAT-VALUE-TABLE(9).
007310     MOVE PT-W8DOM(WS-SUB)    TO WS-STAT-VALUE-TABLE(10).
007320     MOVE PT-YPTMPA(WS-SUB)   TO WS-STAT-VALUE-TABLE(11).
007330 4119-LOAD-PLAYER-STAT-VALUES-EXIT.
007340     EXIT.
007350*
007360 4120-ACCUM-ONE-STAT.
007370     ADD WS-STAT-VALUE-TABLE(WS-STAT-SUB)
007380         TO WS-CORR-SUM-X(WS-STAT-SUB).
007390     COMPUTE WS-CORR-SUM-XX(WS-STAT-SUB) =
007400         WS-CORR-SUM-XX(WS-STAT-SUB) +
007410         (WS-STAT-VALUE-TABLE(WS-STAT-SUB) *
007420          WS-STAT-VALUE-TABLE(WS-STAT-SUB)).
007430     COMPUTE WS-CORR-SUM-XY(WS-STAT-SUB) =
007440         WS-CORR-SUM-XY(WS-STAT-SUB) +
007450         (WS-STAT-VALUE-TABLE(WS-STAT-SUB) *
007460          PT-PPR-SH(WS-SUB)).
007470 4129-ACCUM-ONE-STAT-EXIT.
007480     EXIT.
007490*
007500*    PEARSON CORRELATION FROM THE RAW SUMS -- ALGEBRAICALLY
007510*    EQUIVALENT TO THE DEVIATION-FROM-MEAN FORM BUT COMPUTABLE
007520*    FROM THE SINGLE-PASS ACCUMULATORS ABOVE.  A ZERO OR
007530*    NEGATIVE DENOMINATOR (CONSTANT COLUMN, NO VARIANCE) YIELDS
007540*    A CORRELATION OF ZERO RATHER THAN A DIVIDE ABEND.
007550*
007560 4200-CALC-CORRELATION-COEFFICIENTS.
007570     MOVE WS-ACTIVE-CNT TO WS-N-COUNT.
007580     COMPUTE WS-CORR-NUMERATOR =
007590         (WS-N-COUNT * WS-CORR-SUM-XY(WS-STAT-SUB)) -
007600         (WS-CORR-SUM-X(WS-STAT-SUB) * WS-CORR-SUM-Y).
007610     COMPUTE WS-CORR-DENOM-X =
007620         (WS-N-COUNT * WS-CORR-SUM-XX(WS-STAT-SUB)) -
007630         (WS-CORR-SUM-X(WS-STAT-SUB) * WS-CORR-SUM-X(WS-STAT-SUB)).
007640     COMPUTE WS-CORR-DENOM-Y =
007650         (WS-N-COUNT * WS-CORR-SUM-YY) -
007660         (WS-CORR-SUM-Y * WS-CORR-SUM-Y).
007670     COMPUTE WS-CORR-DENOM-PRODUCT =
007680         WS-CORR-DENOM-X * WS-CORR-DENOM-Y.
007690     IF WS-ACTIVE-CNT = 0 OR WS-CORR-DENOM-PRODUCT NOT > 0
007700         MOVE ZERO TO WS-CORR-COEFFICIENT(WS-STAT-SUB)
007710     ELSE
007720         MOVE WS-CORR-DENOM-PRODUCT TO WS-SQRT-INPUT
007730         PERFORM 9500-CALC-SQUARE-ROOT
007740             THRU 9599-CALC-SQUARE-ROOT-EXIT
007750         MOVE WS-SQRT-RESULT TO WS-CORR-DENOM
007760         IF WS-CORR-DENOM = 0
007770             MOVE ZERO TO WS-CORR-COEFFICIENT(WS-STAT-SUB)
007780         ELSE
007790             COMPUTE WS-CORR-COEFFICIENT(WS-STAT-SUB) =
007800                 WS-CORR-NUMERATOR / WS-CORR-DENOM
007810         END-IF
007820     END-IF.
007830     IF WS-CORR-COEFFICIENT(WS-STAT-SUB) < 0
007840         COMPUTE WS-CORR-ABS-COEFFICIENT(WS-STAT-SUB) =
007850             WS-CORR-COEFFICIENT(WS-STAT-SUB) * -1
007860     ELSE
007870         MOVE WS-CORR-COEFFICIENT(WS-STAT-SUB)
007880             TO WS-CORR-ABS-COEFFICIENT(WS-STAT-SUB)
007890     END-IF.
007900     ADD WS-CORR-ABS-COEFFICIENT(WS-STAT-SUB)
007910         TO WS-TOTAL-ABS-CORR.
007920 4299-CALC-CORRELATION-COEFFICIENTS-EXIT.
007930     EXIT.
007940*
007950*    NORMALIZES THE 11 ABSOLUTE CORRELATIONS TO SUM TO 1.0.
007960*    WHEN THE POPULATION HAS NO VARIANCE AT ALL (DEGENERATE
007970*    CASE), FALLS BACK TO EQUAL 1/11 WEIGHTING PER STAT.
007980*
007990 4300-NORMALIZE-STAT-WEIGHTS.
008000     PERFORM 4310-NORMALIZE-ONE-WEIGHT
008010         THRU 4319-NORMALIZE-ONE-WEIGHT-EXIT
008020         VARYING WS-STAT-SUB FROM 1 BY 1
008030         UNTIL WS-STAT-SUB > WS-ADV-STAT-COUNT.
008040 4399-NORMALIZE-STAT-WEIGHTS-EXIT.
008050     EXIT.
008060*
008070 4310-NORMALIZE-ONE-WEIGHT.
008080     MOVE WS-ADV-STAT-NAME-ENTRY(WS-STAT-SUB)
008090         TO STAT-NAME(WS-STAT-SUB).
008100     IF WS-TOTAL-ABS-CORR > 0
008110         COMPUTE STAT-WEIGHT(WS-STAT-SUB) =
008120             WS-CORR-ABS-COEFFICIENT(WS-STAT-SUB) /
008130             WS-TOTAL-ABS-CORR
008140     ELSE
008150         COMPUTE STAT-WEIGHT(WS-STAT-SUB) = 1 / 11
008160     END-IF.
008170 4319-NORMALIZE-ONE-WEIGHT-EXIT.
008180     EXIT.
008190 EJECT
008200****************************************************************
008210*              PLAYER  RANKING  ENGINE                         *
008220****************************************************************
008230*
008240 5000-RANK-PLAYERS.
008250     PERFORM 5100-CALC-PLAYER-STAT-MEAN-STDDEV
008260         THRU 5199-CALC-PLAYER-STAT-MEAN-STDDEV-EXIT.
008270     PERFORM 5200-CALC-PLAYER-COMPOSITE-SCORES
008280         THRU 5299-CALC-PLAYER-COMPOSITE-SCORES-EXIT
008290         VARYING WS-SUB FROM 1 BY 1
008300         UNTIL WS-SUB > WS-ACTIVE-CNT.
008310     PERFORM 5300-SORT-PLAYERS-BY-SCORE
008320         THRU 5399-SORT-PLAYERS-BY-SCORE-EXIT.
008330     PERFORM 5400-TRUNCATE-TOP-45
008340         THRU 5499-TRUNCATE-TOP-45-EXIT.
008350     PERFORM 5500-SPLIT-BY-POSITION
008360         THRU 5599-SPLIT-BY-POSITION-EXIT.
008370     PERFORM 5600-TRUNCATE-POSITION-TOP-15
008380         THRU 5699-TRUNCATE-POSITION-TOP-15-EXIT
008390         VARYING PD-NDX FROM 1 BY 1
008400         UNTIL PD-NDX > 4.
008410 5099-RANK-PLAYERS-EXIT.
008420     EXIT.
008430*
008440*    ONE PASS OVER THE ACTIVE-PLAYER LIST ACCUMULATES SUM AND
008450*    SUM-OF-SQUARES PER STAT; MEAN = SUM/N AND VARIANCE =
008460*    (SUM-OF-SQUARES/N) - MEAN**2 FOLLOW WITHOUT A SECOND PASS.
008470*    A STAT WITH NO ACTIVE PLAYERS DEFAULTS TO MEAN 0 / STDDEV
008480*    1; A STAT WHOSE STDDEV COMPUTES TO EXACTLY 0 IS ALSO
008490*    FORCED TO 1 SO EVERY Z-SCORE ON A CONSTANT COLUMN COMES
008500*    OUT AS 0 INSTEAD OF BLOWING UP THE DIVIDE.
008510*
008520 5100-CALC-PLAYER-STAT-MEAN-STDDEV.
008530     PERFORM 5110-ACCUM-PLAYER-STAT-SUMS
008540         THRU 5119-ACCUM-PLAYER-STAT-SUMS-EXIT
008550         VARYING WS-SUB FROM 1 BY 1
008560         UNTIL WS-SUB > WS-ACTIVE-CNT.
008570     PERFORM 5150-CALC-ONE-STAT-MEAN-STDDEV
008580         THRU 5159-CALC-ONE-STAT-MEAN-STDDEV-EXIT
008590         VARYING WS-STAT-SUB FROM 1 BY 1
008600         UNTIL WS-STAT-SUB > WS-ADV-STAT-COUNT.
008610 5199-CALC-PLAYER-STAT-MEAN-STDDEV-EXIT.
008620     EXIT.
008630*
008640 5110-ACCUM-PLAYER-STAT-SUMS.
008650     PERFORM 4110-LOAD-PLAYER-STAT-VALUES
008660         THRU 4119-LOAD-PLAYER-STAT-VALUES-EXIT.
008670     PERFORM 5120-ACCUM-ONE-PLAYER-STAT
008680         THRU 5129-ACCUM-ONE-PLAYER-STAT-EXIT
008690         VARYING WS-STAT-SUB FROM 1 BY 1
008700         UNTIL WS-STAT-SUB > WS-ADV-STAT-COUNT.
008710 5119-ACCUM-PLAYER-STAT-SUMS-EXIT.
008720     EXIT.
008730*
008740 5120-ACCUM-ONE-PLAYER-STAT.
008750     ADD WS-STAT-VALUE-TABLE(WS-STAT-SUB)
008760         TO WS-PLAYER-SUM-X(WS-STAT-SUB).
008770     COMPUTE WS-PLAYER-SUM-XX(WS-STAT-SUB) =
008780         WS-PLAYER-SUM-XX(WS-STAT-SUB) +
008790         (WS-STAT-VALUE-TABLE(WS-STAT-SUB) *
008800          WS-STAT-VALUE-TABLE(WS-STAT-SUB)).
008810 5129-ACCUM-ONE-PLAYER-STAT-EXIT.
008820     EXIT.
008830*
008840 5150-CALC-ONE-STAT-MEAN-STDDEV.
008850     IF WS-ACTIVE-CNT = 0
008860         MOVE ZERO TO WS-PLAYER-MEAN(WS-STAT-SUB)
008870         MOVE 1    TO WS-PLAYER-STDDEV(WS-STAT-SUB)
008880     ELSE
008890         COMPUTE WS-PLAYER-MEAN(WS-STAT-SUB) =
008900             WS-PLAYER-SUM-X(WS-STAT-SUB) / WS-ACTIVE-CNT
008910         COMPUTE WS-VARIANCE =
008920             (WS-PLAYER-SUM-XX(WS-STAT-SUB) / WS-ACTIVE-CNT) -
008930             (WS-PLAYER-MEAN(WS-STAT-SUB) *
008940              WS-PLAYER-MEAN(WS-STAT-SUB))
008950         IF WS-VARIANCE NOT > 0
008960             MOVE 1 TO WS-PLAYER-STDDEV(WS-STAT-SUB)
008970         ELSE
008980             MOVE WS-VARIANCE TO WS-SQRT-INPUT
008990             PERFORM 9500-CALC-SQUARE-ROOT
009000                 THRU 9599-CALC-SQUARE-ROOT-EXIT
009010             IF WS-SQRT-RESULT = 0
009020                 MOVE 1 TO WS-PLAYER-STDDEV(WS-STAT-SUB)
009030             ELSE
009040                 MOVE WS-SQRT-RESULT
009050                     TO WS-PLAYER-STDDEV(WS-STAT-SUB)
009060             END-IF
009070         END-IF
009080     END-IF.
009090 5159-CALC-ONE-STAT-MEAN-STDDEV-EXIT.
009100     EXIT.
009110*
009120*    COMPOSITE SCORE = SUM OVER THE 11 STATS OF Z-SCORE TIMES
009130*    THE STAT'S WEIGHT.  ROUNDED ONLY ON THE FINAL MOVE INTO
009140*    THE 4-DECIMAL PT-SCORE FIELD, PER THE DISPLAY-ROUNDING
009150*    RULE -- THE ACCUMULATOR ITSELF CARRIES 6 WORKING DECIMALS.
009160*
009170 5200-CALC-PLAYER-COMPOSITE-SCORES.
009180     PERFORM 4110-LOAD-PLAYER-STAT-VALUES
009190         THRU 4119-LOAD-PLAYER-STAT-VALUES-EXIT.
009200     MOVE ZERO TO WS-SCORE-ACCUM.
009210     PERFORM 5210-ADD-ONE-Z-SCORE
009220         THRU 5219-ADD-ONE-Z-SCORE-EXIT
009230         VARYING WS-STAT-SUB FROM 1 BY 1
009240         UNTIL WS-STAT-SUB > WS-ADV-STAT-COUNT.
009250     COMPUTE PT-SCORE(WS-SUB) ROUNDED = WS-SCORE-ACCUM.
009260 5299-CALC-PLAYER-COMPOSITE-SCORES-EXIT.
009270     EXIT.
009280*
009290 5210-ADD-ONE-Z-SCORE.
009300     COMPUTE WS-Z-SCORE =
009310         (WS-STAT-VALUE-TABLE(WS-STAT-SUB) -
009320          WS-PLAYER-MEAN(WS-STAT-SUB)) /
009330         WS-PLAYER-STDDEV(WS-STAT-SUB).
009340     COMPUTE WS-SCORE-ACCUM =
009350         WS-SCORE-ACCUM +
009360         (WS-Z-SCORE * STAT-WEIGHT(WS-STAT-SUB)).
009370 5219-ADD-ONE-Z-SCORE-EXIT.
009380     EXIT.
009390*
009400*    STABLE DESCENDING BUBBLE SORT -- ADJACENT ENTRIES SWAP
009410*    ONLY WHEN THE LEFT SCORE IS STRICTLY LESS THAN THE RIGHT,
009420*    SO PLAYERS TIED ON SCORE KEEP THEIR ORIGINAL FILE ORDER.
009430*
009440 5300-SORT-PLAYERS-BY-SCORE.
009450     IF WS-ACTIVE-CNT > 1
009460         PERFORM 5310-SORT-ONE-PASS
009470             THRU 5319-SORT-ONE-PASS-EXIT
009480             VARYING WS-SORT-I FROM 1 BY 1
009490             UNTIL WS-SORT-I > WS-ACTIVE-CNT - 1
009500     END-IF.
009510 5399-SORT-PLAYERS-BY-SCORE-EXIT.
009520     EXIT.
009530*
009540 5310-SORT-ONE-PASS.
009550     PERFORM 5320-SORT-COMPARE-SWAP
009560         THRU 5329-SORT-COMPARE-SWAP-EXIT
009570         VARYING WS-SORT-J FROM 1 BY 1
009580         UNTIL WS-SORT-J > WS-ACTIVE-CNT - WS-SORT-I.
009590 5319-SORT-ONE-PASS-EXIT.
009600     EXIT.
009610*
009620 5320-SORT-COMPARE-SWAP.
009630     IF PT-SCORE(WS-SORT-J) < PT-SCORE(WS-SORT-J + 1)
009640         MOVE PT-ENTRY(WS-SORT-J)     TO WS-PLAYER-SWAP-AREA
009650         MOVE PT-ENTRY(WS-SORT-J + 1) TO PT-ENTRY(WS-SORT-J)
009660         MOVE WS-PLAYER-SWAP-AREA     TO PT-ENTRY(WS-SORT-J + 1)
009670     END-IF.
009680 5329-SORT-COMPARE-SWAP-EXIT.
009690     EXIT.
009700*
009710*    THE 45-PLAYER CAP IS A HARD CONTROL LIMIT APPLIED BEFORE
009720*    THE POSITION SPLIT -- IT MUST HAPPEN IN THIS ORDER SINCE
009730*    IT CHANGES WHICH PLAYERS ARE EVEN ELIGIBLE FOR A POSITION
009740*    BUCKET.  FEWER THAN 45 ACTIVE PLAYERS KEEPS ALL OF THEM.
009750*
009760 5400-TRUNCATE-TOP-45.
009770     IF WS-ACTIVE-CNT > WS-TOP-45-LIMIT
009780         MOVE WS-TOP-45-LIMIT TO WS-TOP-45-CNT
009790     ELSE
009800         MOVE WS-ACTIVE-CNT   TO WS-TOP-45-CNT
009810     END-IF.
009820 5499-TRUNCATE-TOP-45-EXIT.
009830     EXIT.
009840*
009850 5500-SPLIT-BY-POSITION.
009860     PERFORM 5510-ASSIGN-ONE-PLAYER-TO-BUCKET
009870         THRU 5519-ASSIGN-ONE-PLAYER-TO-BUCKET-EXIT
009880         VARYING WS-SUB FROM 1 BY 1
009890         UNTIL WS-SUB > WS-TOP-45-CNT.
009900 5599-SPLIT-BY-POSITION-EXIT.
009910     EXIT.
009920*
009930 5510-ASSIGN-ONE-PLAYER-TO-BUCKET.
009940     PERFORM 5520-FIND-POSITION-BUCKET
009950         THRU 5529-FIND-POSITION-BUCKET-EXIT
009960         VARYING PD-NDX FROM 1 BY 1
009970         UNTIL PD-NDX > 4
009980            OR PD-CODE(PD-NDX) = PT-POSITION(WS-SUB).
009990     IF PD-NDX <= 4
010000        AND PD-BUCKET-CNT(PD-NDX) < 15
010010         ADD 1 TO PD-BUCKET-CNT(PD-NDX)
010020         SET PB-NDX TO PD-BUCKET-CNT(PD-NDX)
010030         MOVE PT-LAST-NAME(WS-SUB) TO PB-LAST-NAME(PD-NDX PB-NDX)
010040         MOVE PT-PPR-SH(WS-SUB)    TO PB-PPR-SH(PD-NDX PB-NDX)
010050         MOVE PT-SCORE(WS-SUB)     TO PB-SCORE(PD-NDX PB-NDX)
010060     END-IF.
010070 5519-ASSIGN-ONE-PLAYER-TO-BUCKET-EXIT.
010080     EXIT.
010090*
010100 5520-FIND-POSITION-BUCKET.
010110*        PERFORM CONDITION IS THE VARYING/UNTIL TEST ABOVE --
010120*        THIS BODY ONLY EXISTS SO THE PERFORM HAS A SEARCH
010130*        PARAGRAPH TO STEP THROUGH; NO WORK HAPPENS HERE.
010140     CONTINUE.
010150 5529-FIND-POSITION-BUCKET-EXIT.
010160     EXIT.
010170*
010180*    A BUCKET CAN NEVER HOLD MORE THAN 15 SINCE 5510 REFUSES TO
010190*    ADD BEYOND THAT, SO THIS STEP IS A NO-OP TODAY -- IT IS
010200*    KEPT AS THE EXPLICIT TOP-N TRUNCATION CALLED FOR BY THE
010210*    RANKING ENGINE'S SPEC SO A FUTURE CHANGE TO THE 45/15
010220*    LIMITS DOES NOT SILENTLY SKIP THE PER-POSITION CUTOFF.
010230*
010240 5600-TRUNCATE-POSITION-TOP-15.
010250     IF PD-BUCKET-CNT(PD-NDX) > WS-POSITION-LIMIT
010260         MOVE WS-POSITION-LIMIT TO PD-BUCKET-CNT(PD-NDX)
010270     END-IF.
010280 5699-TRUNCATE-POSITION-TOP-15-EXIT.
010290     EXIT.
010300 EJECT
010310****************************************************************
010320*              DEFENSE  RANKING  ENGINE                        *
010330****************************************************************
010340*
010350 6000-RANK-DEFENSES.
010360     PERFORM 6100-CALC-DEFENSE-STAT-MEAN-STDDEV
010370         THRU 6199-CALC-DEFENSE-STAT-MEAN-STDDEV-EXIT.
010380     PERFORM 6200-CALC-DEFENSE-COMPOSITE-SCORES
010390         THRU 6299-CALC-DEFENSE-COMPOSITE-SCORES-EXIT
010400         VARYING WS-SUB FROM 1 BY 1
010410         UNTIL WS-SUB > WS-DEFENSE-READ-CNT.
010420     PERFORM 6300-SORT-DEFENSES-BY-SCORE
010430         THRU 6399-SORT-DEFENSES-BY-SCORE-EXIT.
010440 6099-RANK-DEFENSES-EXIT.
010450     EXIT.
010460*
010470 6100-CALC-DEFENSE-STAT-MEAN-STDDEV.
010480     PERFORM 6110-ACCUM-DEFENSE-STAT-SUMS
010490         THRU 6119-ACCUM-DEFENSE-STAT-SUMS-EXIT
010500         VARYING WS-SUB FROM 1 BY 1
010510         UNTIL WS-SUB > WS-DEFENSE-READ-CNT.
010520     PERFORM 6150-CALC-ONE-DEF-STAT-MEAN-STDDEV
010530         THRU 6159-CALC-ONE-DEF-STAT-MEAN-STDDEV-EXIT
010540         VARYING WS-STAT-SUB FROM 1 BY 1
010550         UNTIL WS-STAT-SUB > WS-DEF-STAT-COUNT.
010560 6199-CALC-DEFENSE-STAT-MEAN-STDDEV-EXIT.
010570     EXIT.
010580*
010590 6110-ACCUM-DEFENSE-STAT-SUMS.
010600     PERFORM 6120-LOAD-DEFENSE-STAT-VALUES
010610         THRU 6129-LOAD-DEFENSE-STAT-VALUES-EXIT.
010620     PERFORM 6130-ACCUM-ONE-DEFENSE-STAT
010630         THRU 6139-ACCUM-ONE-DEFENSE-STAT-EXIT
010640         VARYING WS-STAT-SUB FROM 1 BY 1
010650         UNTIL WS-STAT-SUB > WS-DEF-STAT-COUNT.
010660 6119-ACCUM-DEFENSE-STAT-SUMS-EXIT.
010670     EXIT.
010680*
010690 6120-LOAD-DEFENSE-STAT-VALUES.
010700     MOVE DT-SACKS(WS-SUB)         TO WS-DEF-STAT-VALUE-TABLE(1).
010710     MOVE DT-FANTASY-POINTS(WS-SUB)
010720                                   TO WS-DEF-STAT-VALUE-TABLE(2).
010730     MOVE DT-FANTASY-POINTS-PPR(WS-SUB)
010740                                   TO WS-DEF-STAT-VALUE-TABLE(3).
010750 6129-LOAD-DEFENSE-STAT-VALUES-EXIT.
010760     EXIT.
010770*
010780 6130-ACCUM-ONE-DEFENSE-STAT.
010790     ADD WS-DEF-STAT-VALUE-TABLE(WS-STAT-SUB)
010800         TO WS-DEFENSE-SUM-X(WS-STAT-SUB).
010810     COMPUTE WS-DEFENSE-SUM-XX(WS-STAT-SUB) =
010820         WS-DEFENSE-SUM-XX(WS-STAT-SUB) +
010830         (WS-DEF-STAT-VALUE-TABLE(WS-STAT-SUB) *
010840          WS-DEF-STAT-VALUE-TABLE(WS-STAT-SUB)).
010850 6139-ACCUM-ONE-DEFENSE-STAT-EXIT.
010860     EXIT.
010870*
010880 6150-CALC-ONE-DEF-STAT-MEAN-STDDEV.
010890     IF WS-DEFENSE-READ-CNT = 0
010900         MOVE ZERO TO WS-DEFENSE-MEAN(WS-STAT-SUB)
010910         MOVE 1    TO WS-DEFENSE-STDDEV(WS-STAT-SUB)
010920     ELSE
010930         COMPUTE WS-DEFENSE-MEAN(WS-STAT-SUB) =
010940             WS-DEFENSE-SUM-X(WS-STAT-SUB) / WS-DEFENSE-READ-CNT
010950         COMPUTE WS-VARIANCE =
010960             (WS-DEFENSE-SUM-XX(WS-STAT-SUB) /
010970              WS-DEFENSE-READ-CNT) -
010980             (WS-DEFENSE-MEAN(WS-STAT-SUB) *
010990              WS-DEFENSE-MEAN(WS-STAT-SUB))
011000         IF WS-VARIANCE NOT > 0
011010             MOVE 1 TO WS-DEFENSE-STDDEV(WS-STAT-SUB)
011020         ELSE
011030             MOVE WS-VARIANCE TO WS-SQRT-INPUT
011040             PERFORM 9500-CALC-SQUARE-ROOT
011050                 THRU 9599-CALC-SQUARE-ROOT-EXIT
011060             IF WS-SQRT-RESULT = 0
011070                 MOVE 1 TO WS-DEFENSE-STDDEV(WS-STAT-SUB)
011080             ELSE
011090                 MOVE WS-SQRT-RESULT
011100                     TO WS-DEFENSE-STDDEV(WS-STAT-SUB)
011110             END-IF
011120         END-IF
011130     END-IF.
011140 6159-CALC-ONE-DEF-STAT-MEAN-STDDEV-EXIT.
011150     EXIT.
011160*
011170*    DEFENSE COMPOSITE SCORE IS THE UNWEIGHTED SUM OF THE 3
011180*    Z-SCORES -- NO WEIGHT TABLE IS INVOLVED FOR DEFENSES.
011190*
011200 6200-CALC-DEFENSE-COMPOSITE-SCORES.
011210     PERFORM 6120-LOAD-DEFENSE-STAT-VALUES
011220         THRU 6129-LOAD-DEFENSE-STAT-VALUES-EXIT.
011230     MOVE ZERO TO WS-DEF-SCORE-ACCUM.
011240     PERFORM 6210-ADD-ONE-DEF-Z-SCORE
011250         THRU 6219-ADD-ONE-DEF-Z-SCORE-EXIT
011260         VARYING WS-STAT-SUB FROM 1 BY 1
011270         UNTIL WS-STAT-SUB > WS-DEF-STAT-COUNT.
011280     COMPUTE DT-DEF-SCORE(WS-SUB) ROUNDED = WS-DEF-SCORE-ACCUM.
011290 6299-CALC-DEFENSE-COMPOSITE-SCORES-EXIT.
011300     EXIT.
011310*
011320 6210-ADD-ONE-DEF-Z-SCORE.
011330     COMPUTE WS-Z-SCORE =
011340         (WS-DEF-STAT-VALUE-TABLE(WS-STAT-SUB) -
011350          WS-DEFENSE-MEAN(WS-STAT-SUB)) /
011360         WS-DEFENSE-STDDEV(WS-STAT-SUB).
011370     ADD WS-Z-SCORE TO WS-DEF-SCORE-ACCUM.
011380 6219-ADD-ONE-DEF-Z-SCORE-EXIT.
011390     EXIT.
011400*
011410*    SAME STABLE DESCENDING BUBBLE SORT TECHNIQUE AS THE
011420*    PLAYER LIST; NO TRUNCATION HAPPENS HERE -- ALL 32 RANKED
011430*    DEFENSES SURVIVE TO THE REPORT BUILDER, WHICH STOPS AT 15.
011440*
011450 6300-SORT-DEFENSES-BY-SCORE.
011460     IF WS-DEFENSE-READ-CNT > 1
011470         PERFORM 6310-SORT-ONE-DEF-PASS
011480             THRU 6319-SORT-ONE-DEF-PASS-EXIT
011490             VARYING WS-SORT-I FROM 1 BY 1
011500             UNTIL WS-SORT-I > WS-DEFENSE-READ-CNT - 1
011510     END-IF.
011520 6399-SORT-DEFENSES-BY-SCORE-EXIT.
011530     EXIT.
011540*
011550 6310-SORT-ONE-DEF-PASS.
011560     PERFORM 6320-SORT-COMPARE-SWAP-DEF
011570         THRU 6329-SORT-COMPARE-SWAP-DEF-EXIT
011580         VARYING WS-SORT-J FROM 1 BY 1
011590         UNTIL WS-SORT-J > WS-DEFENSE-READ-CNT - WS-SORT-I.
011600 6319-SORT-ONE-DEF-PASS-EXIT.
011610     EXIT.
011620*
011630 6320-SORT-COMPARE-SWAP-DEF.
011640     IF DT-DEF-SCORE(WS-SORT-J) < DT-DEF-SCORE(WS-SORT-J + 1)
011650         MOVE DT-ENTRY(WS-SORT-J)     TO WS-DEFENSE-SWAP-AREA
011660         MOVE DT-ENTRY(WS-SORT-J + 1) TO DT-ENTRY(WS-SORT-J)
011670         MOVE WS-DEFENSE-SWAP-AREA    TO DT-ENTRY(WS-SORT-J + 1)
011680     END-IF.
011690 6329-SORT-COMPARE-SWAP-DEF-EXIT.
011700     EXIT.
011710 EJECT
011720****************************************************************
011730*              RANKINGS  REPORT  BUILDER                       *
011740****************************************************************
011750*
011760 7000-PRINT-RANKINGS-REPORT.
011770     PERFORM 7100-PRINT-POSITION-SECTION
011780         THRU 7199-PRINT-POSITION-SECTION-EXIT
011790         VARYING PD-NDX FROM 1 BY 1
011800         UNTIL PD-NDX > 4.
011810     PERFORM 7400-PRINT-DEFENSE-SECTION
011820         THRU 7499-PRINT-DEFENSE-SECTION-EXIT.
011830 7099-PRINT-RANKINGS-REPORT-EXIT.
011840     EXIT.
011850*
011860 7100-PRINT-POSITION-SECTION.
011870     MOVE SPACES TO RK-PRINT-LINE.
011880     MOVE PD-TITLE(PD-NDX) TO RK-PRINT-LINE(1:20).
011890     WRITE RANKINGS-OUT-REC FROM RK-PRINT-LINE
011900         AFTER ADVANCING TOP-OF-FORM.
011910     WRITE RANKINGS-OUT-REC FROM RK-BLANK-LINE
011920         AFTER ADVANCING 1 LINE.
011930     PERFORM 7200-CALC-HIGHLIGHT-THRESHOLD
011940         THRU 7299-CALC-HIGHLIGHT-THRESHOLD-EXIT.
011950     PERFORM 7300-PRINT-PLAYER-DETAIL-LINE
011960         THRU 7399-PRINT-PLAYER-DETAIL-LINE-EXIT
011970         VARYING PB-NDX FROM 1 BY 1
011980         UNTIL PB-NDX > PD-BUCKET-CNT(PD-NDX).
011990 7199-PRINT-POSITION-SECTION-EXIT.
012000     EXIT.
012010*
012020*    TOP-QUINTILE HIGHLIGHT CUTOFF = MAX(1, COUNT/5), INTEGER
012030*    DIVISION.  WHEN THE BUCKET HAS MORE ENTRIES THAN THE
012040*    THRESHOLD, THE CUTOFF PPR-SHARE IS READ OFF THE ENTRY
012050*    SITTING AT THAT 1-BASED POSITION; OTHERWISE THE CUTOFF IS
012060*    ZERO, WHICH HIGHLIGHTS EVERY REMAINING PLAYER.
012070*
012080 7200-CALC-HIGHLIGHT-THRESHOLD.
012090     DIVIDE PD-BUCKET-CNT(PD-NDX) BY 5
012100         GIVING PD-HIGHLIGHT-LIMIT(PD-NDX).
012110     IF PD-HIGHLIGHT-LIMIT(PD-NDX) < 1
012120         MOVE 1 TO PD-HIGHLIGHT-LIMIT(PD-NDX)
012130     END-IF.
012140     IF PD-BUCKET-CNT(PD-NDX) > PD-HIGHLIGHT-LIMIT(PD-NDX)
012150         SET PB-NDX TO PD-HIGHLIGHT-LIMIT(PD-NDX)
012160         MOVE PB-PPR-SH(PD-NDX PB-NDX) TO PD-MIN-PPR-SH(PD-NDX)
012170     ELSE
012180         MOVE ZERO TO PD-MIN-PPR-SH(PD-NDX)
012190     END-IF.
012200 7299-CALC-HIGHLIGHT-THRESHOLD-EXIT.
012210     EXIT.
012220*
012230 7300-PRINT-PLAYER-DETAIL-LINE.
012240     MOVE SPACES TO RK-PRINT-LINE.
012250     IF PB-PPR-SH(PD-NDX PB-NDX) >= PD-MIN-PPR-SH(PD-NDX)
012260         MOVE '*' TO RKP-HIGHLIGHT-L
012270         MOVE '*' TO RKP-HIGHLIGHT-R
012280     ELSE
012290         MOVE SPACE TO RKP-HIGHLIGHT-L
012300         MOVE SPACE TO RKP-HIGHLIGHT-R
012310     END-IF.
012320     MOVE PB-LAST-NAME(PD-NDX PB-NDX) TO RKP-LAST-NAME.
012330     MOVE PB-SCORE(PD-NDX PB-NDX)     TO RKP-SCORE-EDIT.
012340     WRITE RANKINGS-OUT-REC FROM RK-PLAYER-LINE
012350         AFTER ADVANCING 1 LINE.
012360     ADD 1 TO WS-RANK-LINES-WRITTEN.
012370 7399-PRINT-PLAYER-DETAIL-LINE-EXIT.
012380     EXIT.
012390*
012400 7400-PRINT-DEFENSE-SECTION.
012410     MOVE SPACES TO RK-PRINT-LINE.
012420     MOVE WS-DEFENSE-TITLE TO RK-PRINT-LINE(1:20).
012430     WRITE RANKINGS-OUT-REC FROM RK-PRINT-LINE
012440         AFTER ADVANCING TOP-OF-FORM.
012450     WRITE RANKINGS-OUT-REC FROM RK-BLANK-LINE
012460         AFTER ADVANCING 1 LINE.
012470     IF WS-DEFENSE-READ-CNT > 15
012480         MOVE 15 TO WS-DETAIL-SUB
012490     ELSE
012500         MOVE WS-DEFENSE-READ-CNT TO WS-DETAIL-SUB
012510     END-IF.
012520     PERFORM 7500-PRINT-DEFENSE-DETAIL-LINE
012530         THRU 7599-PRINT-DEFENSE-DETAIL-LINE-EXIT
012540         VARYING WS-SUB FROM 1 BY 1
012550         UNTIL WS-SUB > WS-DETAIL-SUB.
012560 7499-PRINT-DEFENSE-SECTION-EXIT.
012570     EXIT.
012580*
012590 7500-PRINT-DEFENSE-DETAIL-LINE.
012600     MOVE SPACES TO RK-PRINT-LINE.
012610     MOVE DT-TEAM-NAME(WS-SUB)  TO RKD-TEAM-NAME.
012620     MOVE DT-DEF-SCORE(WS-SUB)  TO RKD-SCORE-EDIT.
012630     WRITE RANKINGS-OUT-REC FROM RK-DEFENSE-LINE
012640         AFTER ADVANCING 1 LINE.
012650     ADD 1 TO WS-RANK-LINES-WRITTEN.
012660 7599-PRINT-DEFENSE-DETAIL-LINE-EXIT.
012670     EXIT.
012680 EJECT
012690****************************************************************
012700*          NEWTON'S  METHOD  SQUARE  ROOT  SUBROUTINE          *
012710****************************************************************
012720*
012730*    NO INTRINSIC FUNCTION LIBRARY IS ASSUMED AVAILABLE ON THIS
012740*    COMPILER, SO SQUARE ROOTS FOR THE STDDEV AND CORRELATION
012750*    DENOMINATOR CALCULATIONS ARE TAKEN BY 20 FIXED ITERATIONS
012760*    OF NEWTON'S METHOD, WHICH CONVERGES WELL PAST THE 6
012770*    WORKING DECIMALS CARRIED BY THIS PROGRAM'S ACCUMULATORS.
012780*
012790 9500-CALC-SQUARE-ROOT.
012800     IF WS-SQRT-INPUT NOT > 0
012810         MOVE ZERO TO WS-SQRT-RESULT
012820     ELSE
012830         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
012840         PERFORM 9510-SQRT-ITERATE
012850             THRU 9519-SQRT-ITERATE-EXIT
012860             VARYING WS-SQRT-ITER FROM 1 BY 1
012870             UNTIL WS-SQRT-ITER > WS-SQRT-MAX-ITER
012880         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
012890     END-IF.
012900 9599-CALC-SQUARE-ROOT-EXIT.
012910     EXIT.
012920*
012930 9510-SQRT-ITERATE.
012940     COMPUTE WS-SQRT-GUESS ROUNDED =
012950         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
012960 9519-SQRT-ITERATE-EXIT.
012970     EXIT.
012980 EJECT
012990****************************************************************
013000*                      CLOSE  FILES                            *
013010****************************************************************
013020*
013030 EOJ9000-CLOSE-FILES.
013040     CLOSE PLAYER-IN-FILE.
013050     CLOSE DEFENSE-IN-FILE.
013060     CLOSE RANKINGS-OUT-FILE.
013070     PERFORM EOJ9100-DISPLAY-COUNTERS
013080         THRU EOJ9199-DISPLAY-COUNTERS-EXIT.
013090     GO TO EOJ9999-EXIT.
013100*
013110 EOJ9100-DISPLAY-COUNTERS.
013120     DISPLAY 'NFLRANKS PROCESSING COMPLETE'.
013130     DISPLAY 'PLAYER RECORDS READ:     ' WS-PLAYER-READ-CNT.
013140     DISPLAY 'PLAYER RECORDS REJECTED:  ' WS-PLAYER-REJECT-CNT.
013150     DISPLAY 'ACTIVE PLAYERS KEPT:      ' WS-ACTIVE-CNT.
013160     DISPLAY 'DEFENSE RECORDS READ:     ' WS-DEFENSE-READ-CNT.
013170     DISPLAY 'REPORT DETAIL LINES:      ' WS-RANK-LINES-WRITTEN.
013180     IF WS-TRACE-SWITCH-ON
013190         DISPLAY 'TOTAL ABS CORRELATION:    ' WS-TOTAL-ABS-CORR
013200         DISPLAY 'TOP-45 CUT COUNT:         ' WS-TOP-45-CNT
013210     END-IF.
013220 EOJ9199-DISPLAY-COUNTERS-EXIT.
013230     EXIT.
013240*
013250*    02/26/03 RTM  PR0302-07  THIS PARAGRAPH USED TO FALL THROUGH
013260*                                TO EOJ9999-EXIT AND RETURN TO
013270*                                THE CALLER INSTEAD OF STOPPING -
013280*                                ADDED THE GOBACK BELOW.
013290 EOJ9900-ABEND.
013300     DISPLAY 'PROGRAM ABENDING - NFLRANKS'.
013310     MOVE 'SEE WS-ERROR-MSG / FILE STATUS DISPLAYS ABOVE'
013320         TO WS-ERROR-MSG.
013330     DISPLAY WS-ERROR-MSG.
013340     GOBACK.
013350 EOJ9999-EXIT.
013360     EXIT.
013370
